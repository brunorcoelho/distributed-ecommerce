000100***************************************************************
000200** ORDMAST -- ORDER MASTER RECORD LAYOUT.
000300** ONE RECORD PER ORDER, CARRYING ITS LINE ITEMS IN AN OCCURS
000400** TABLE (FIXED NUMBER OF ITEM SLOTS -- SEE OM-ORDER-ITEM-COUNT
000500** FOR HOW MANY OF THE WK01-MAX-ORDER-ITEMS SLOTS ARE IN USE).
000600** RELATIVE FILE, RELATIVE KEY IS OM-ORDER-ID.
000700***  90/03  RSK  ORIGINAL LAYOUT
000800***  98/06  RSK  Y2K -- NO DATE FIELDS CARRIED IN THIS RECORD,
000900***               NONE NEEDED
001000***  02/09  DBW  ADDED OM-ORDER-CUSTOMER-PHONE PER REQ 4471
001100***************************************************************
001200
001300    01  ORDER-MASTER-RECORD.
001400        05  OM-ORDER-ID                 PIC 9(09).
001500        05  OM-ORDER-ID-X REDEFINES
001600            OM-ORDER-ID                 PIC X(09).
001700        05  OM-ORDER-CUSTOMER-NAME      PIC X(100).
001800        05  OM-ORDER-CUSTOMER-EMAIL     PIC X(100).
001900        05  OM-ORDER-CUSTOMER-ADDRESS   PIC X(200).
002000        05  OM-ORDER-CUSTOMER-PHONE     PIC X(20).
002100        05  OM-ORDER-TOTAL-AMOUNT       PIC S9(8)V99 COMP-3.
002200        05  OM-ORDER-STATUS             PIC X(08).
002300            88  OM-ORDER-PENDING            VALUE "PENDING ".
002400            88  OM-ORDER-APPROVED           VALUE "APPROVED".
002500            88  OM-ORDER-CANCELLED          VALUE "CANCELLD".
002600            88  OM-ORDER-FAILED             VALUE "FAILED  ".
002700        05  OM-ORDER-ITEM-COUNT         PIC 9(02) COMP-3.
002800        05  OM-ORDER-ITEM-TABLE OCCURS 10 TIMES
002900                INDEXED BY OM-ITEM-NDX.
003000            10  OI-ORDITEM-ORDER-ID     PIC 9(09).
003100            10  OI-ORDITEM-PRODUCT-ID   PIC 9(09).
003200            10  OI-ORDITEM-PRODUCT-NAME PIC X(60).
003300            10  OI-ORDITEM-QUANTITY     PIC S9(9)    COMP-3.
003400            10  OI-ORDITEM-PRICE        PIC S9(8)V99 COMP-3.
003500        05  FILLER                      PIC X(15).
003600
