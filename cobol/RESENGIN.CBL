000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.  RESENGIN.
000400 AUTHOR.      R S KOWALCZYK.
000500 INSTALLATION. ORDER PROCESSING CENTER, BATCH SYSTEMS GROUP.
000600 DATE-WRITTEN. 02/04/1991.
000700 DATE-COMPILED.
000800 SECURITY.    UNCLASSIFIED -- INTERNAL BATCH JOB.
000900*
001000***************************************************************
001100** RESENGIN -- INVENTORY RESERVATION ENGINE.
001200**
001300** CALLED BY ORDINTAK, ONCE PER ORDER, WITH THE ORDER'S ID AND
001400** THE (PRODUCT ID, QUANTITY) PAIRS FROM ITS ORDER-ITEM LINES.
001500** WALKS THE LINES IN THE ORDER THEY WERE PASSED, HOLDS STOCK
001600** FOR EACH LINE THAT FITS, AND IF EVERY LINE FITS WRITES THE
001700** RESERVATION HEADER (RESVMAST) AND ITS LINES (RESVITEM).  IF
001800** ANY LINE DOES NOT FIT, EVERY HOLD ALREADY TAKEN FOR THIS
001900** CALL IS ROLLED BACK AND NOTHING IS WRITTEN TO RESVMAST OR
002000** RESVITEM -- THE CALLING PROGRAM SEES ONLY A FAILURE RETURN
002100** AND A MESSAGE.
002200**
002300** RETURN STATUS IN LK-RESULT-STATUS IS ONE OF --
002400**     S  RESERVATION SUCCEEDED, LK-RESERVATION-ID IS SET
002500**     F  BUSINESS REJECTION (DUPLICATE, NOT FOUND, NO STOCK)
002600**     E  UNEXPECTED FILE-HANDLING ERROR DURING PROCESSING
002700**
002800** CHANGE LOG.
002900*    02/04/91  RSK  ORIGINAL PROGRAM FOR ORDER/INVENTORY SUITE.
003000*    06/18/91  RSK  ADDED ROLLBACK-ON-ERROR PATH, REQ 142.
003100*    09/09/93  RSK  COMBINED UNAVAILABLE-ITEM MESSAGES WITH "; "
003200*                   SEPARATOR PER USER REQUEST, REQ 240.
003300*    11/02/94  DBW  CORRECTED ROLLBACK TO FLOOR AT ZERO, REQ 301.
003400*    02/19/97  RSK  REVIEWED FOR RELATIVE-FILE CONVERSION FROM
003500*                   THE OLD INDEXED PROTOTYPE, REQ 355.
003600*    09/03/98  DBW  Y2K REVIEW -- PROGRAM CARRIES NO DATE FIELDS,
003700*                   NO CHANGE REQUIRED.                    Y2K
003800*    08/30/02  DBW  ADDED FILE STATUS CHECKING ON ALL I/O, REQ
003900*                   469.
004000*    05/16/05  RSK  REVIEWED, NO CHANGE.
004100*    01/09/09  DBW  REVIEWED, NO CHANGE.
004150*    04/22/13  DBW  MESSAGE-COMBINING STRING WAS DELIMITED BY
004160*                   SPACE ON BOTH OPERANDS AND TRUNCATED EVERY
004170*                   MULTI-WORD ENTRY AT ITS FIRST BLANK, REQ 588.
004180*                   NOW TRIMS EACH ENTRY TO ITS ACTUAL LENGTH AND
004190*                   STRINGS BY SIZE.
004192*    07/11/14  DBW  370-COMMIT-RESERVATION COULD FAIL THE RESVMAST
004193*                   OR RESVITEM WRITE AFTER 340 HAD ALREADY
004194*                   REWRITTEN PRODMAST WITH THE HELD QUANTITY --
004195*                   NOTHING UNDID THE HOLD, SO A WRITE FAILURE LEFT
004196*                   STOCK LOCKED UP WITH NO RESERVATION TO EVER
004197*                   RELEASE IT.  370 NOW ROLLS BACK ITS HOLDS ON
004198*                   THE SAME FAILURE PATH BEFORE RETURNING "E",
004199*                   REQ 611.
004210*    07/11/14  DBW  RESTORED SPECIAL-NAMES -- UPSI-0 NOW GATES AN
004215*                   OPTIONAL TRACE DISPLAY IN 340-HOLD-PRODUCT-
004220*                   QUANTITY, SET ON VIA THE JOB'S UPSI PARM WHEN
004225*                   OPERATIONS NEEDS TO WATCH A SUSPECT RUN.
004228*                   300-RESERVE-ORDER-ITEMS ALSO RECAST AS A
004229*                   PERFORM ... THRU 300-EXIT RANGE, REQ 611.
004300 ENVIRONMENT DIVISION.
004400*
004450 CONFIGURATION SECTION.
004460*
004470 SPECIAL-NAMES.
004480*
004490     UPSI-0 ON STATUS IS TRACE-SWITCH-ON
004495              OFF STATUS IS TRACE-SWITCH-OFF.
004498*
005100 INPUT-OUTPUT SECTION.
005200*
005300 FILE-CONTROL.
005400*
005500     SELECT PRODMAST  ASSIGN TO "PRODMAST"
005600                     ORGANIZATION IS RELATIVE
005700                     ACCESS IS RANDOM
005800                     RELATIVE KEY IS PRODMAST-RR-NUMBER
005900                     FILE STATUS IS PRODMAST-FILE-STATUS.
006000     SELECT RESVMAST  ASSIGN TO "RESVMAST"
006100                     ORGANIZATION IS RELATIVE
006200                     ACCESS IS RANDOM
006300                     RELATIVE KEY IS RESVMAST-RR-NUMBER
006400                     FILE STATUS IS RESVMAST-FILE-STATUS.
006500     SELECT RESVITEM  ASSIGN TO "RESVITEM"
006600                     ORGANIZATION IS RELATIVE
006700                     ACCESS IS RANDOM
006800                     RELATIVE KEY IS RESVITEM-RR-NUMBER
006900                     FILE STATUS IS RESVITEM-FILE-STATUS.
007000*
007100 DATA DIVISION.
007200*
007300 FILE SECTION.
007400*
007500 FD  PRODMAST.
007600*
007700     COPY PRODMAST.
007800*
007900 FD  RESVMAST.
008000*
008100     COPY RESVMAST.
008200*
008300 FD  RESVITEM.
008400*
008500     COPY RESVITEM.
008600*
008700 WORKING-STORAGE SECTION.
008800*
008900 01  SWITCHES.
009000     05  PRODUCT-FOUND-SWITCH        PIC X   VALUE "Y".
009100         88  PRODUCT-FOUND                   VALUE "Y".
009200     05  DUPLICATE-RESV-SWITCH       PIC X   VALUE "N".
009300         88  DUPLICATE-RESV                  VALUE "Y".
009400     05  ANY-ITEM-UNAVAILABLE-SWITCH PIC X   VALUE "N".
009500         88  ANY-ITEM-UNAVAILABLE            VALUE "Y".
009600     05  PROCESSING-ERROR-SWITCH     PIC X   VALUE "N".
009700         88  PROCESSING-ERROR                VALUE "Y".
009800     05  FILLER                      PIC X(08).
009900*
010000 01  KEY-FIELDS.
010100     05  PRODMAST-RR-NUMBER          PIC 9(09).
010200     05  RESVMAST-RR-NUMBER          PIC 9(09).
010300     05  RESVITEM-RR-NUMBER          PIC 9(09).
010400     05  FILLER                      PIC X(08).
010500*
010600 01  FILE-STATUS-FIELDS.
010700     05  PRODMAST-FILE-STATUS        PIC X(02).
010800         88  PRODMAST-SUCCESSFUL             VALUE "00".
010900     05  RESVMAST-FILE-STATUS        PIC X(02).
011000         88  RESVMAST-SUCCESSFUL             VALUE "00".
011100     05  RESVITEM-FILE-STATUS        PIC X(02).
011200         88  RESVITEM-SUCCESSFUL             VALUE "00".
011300     05  FILLER                      PIC X(08).
011400*
011500 77  WK01-MAX-ORDER-ITEMS            PIC 9(02) COMP VALUE 10.
011600 77  WK01-ITEM-NDX                   PIC 9(02) COMP VALUE ZERO.
011700 77  WK01-HELD-NDX                   PIC 9(02) COMP VALUE ZERO.
011800 77  WK01-HELD-COUNT                 PIC 9(02) COMP VALUE ZERO.
011900 77  WK01-AVAILABLE-QTY              PIC S9(9) COMP-3 VALUE ZERO.
012000*
012010 77  WK01-QTY-DISPLAY                PIC ---------9.
012020 77  WK01-AVAIL-DISPLAY              PIC ---------9.
012025 77  WK01-MSG-LEN                    PIC 9(02) COMP VALUE ZERO.
012027 77  WK01-MESSAGE-POINTER            PIC 9(03) COMP VALUE 1.
012030*
012100***************************************************************
012200** ONE ENTRY PER LINE HELD DURING THIS CALL -- USED TO UNDO THE
012300** HOLD IF A LATER LINE FAILS, AND TO WRITE RESVITEM ON SUCCESS.
012400***************************************************************
012500 01  HELD-ITEM-TABLE.
012600     05  HELD-ITEM-ENTRY OCCURS 10 TIMES
012700             INDEXED BY HELD-NDX.
012800         10  HI-PRODUCT-ID           PIC 9(09).
012900         10  HI-QUANTITY             PIC S9(9) COMP-3.
013000     05  FILLER                      PIC X(10).
013100*
013200***************************************************************
013300** ACCUMULATES ONE "PRODUCT NOT FOUND" OR "INSUFFICIENT STOCK"
013400** MESSAGE PER BAD LINE.  JOINED WITH "; " INTO LK-RESULT-
013500** MESSAGE WHEN THE CALL FAILS.
013600***************************************************************
013700 01  UNAVAILABLE-MESSAGE-AREA.
013800     05  UNAVAILABLE-MESSAGE-ENTRY OCCURS 10 TIMES
013900             PIC X(60).
014000     05  FILLER                      PIC X(10).
014100*
014200 01  ONE-LINE-MESSAGE                PIC X(60).
014300*
014400 LINKAGE SECTION.
014500*
014600 01  LK-RESENGIN-PARMS.
014700     05  LK-ORDER-ID                 PIC 9(09).
014800     05  LK-ORDER-ID-X REDEFINES
014900         LK-ORDER-ID                 PIC X(09).
015000     05  LK-ITEM-COUNT               PIC 9(02) COMP.
015100     05  LK-ITEM-TABLE OCCURS 10 TIMES
015200             INDEXED BY LK-ITEM-NDX.
015300         10  LK-ITEM-PRODUCT-ID      PIC 9(09).
015400         10  LK-ITEM-QUANTITY        PIC S9(9) COMP-3.
015500     05  LK-RESULT-STATUS            PIC X(01).
015600         88  LK-RESULT-SUCCESS               VALUE "S".
015700         88  LK-RESULT-FAILURE               VALUE "F".
015800         88  LK-RESULT-ERROR                 VALUE "E".
015900     05  LK-RESERVATION-ID           PIC 9(09).
016000     05  LK-RESULT-MESSAGE           PIC X(200).
016050     05  FILLER                      PIC X(10).
016100*
016200 PROCEDURE DIVISION USING LK-RESENGIN-PARMS.
016300*
016400 000-RESERVE-INVENTORY.
016500*
016600     PERFORM 100-INITIALIZE-RESULT.
016700     OPEN I-O PRODMAST
016800              RESVMAST
016900              RESVITEM.
017000     PERFORM 200-CHECK-DUPLICATE-RESV.
017100     IF DUPLICATE-RESV
017200         MOVE "F" TO LK-RESULT-STATUS
017300         MOVE "RESERVATION ALREADY EXISTS FOR THIS ORDER"
017400             TO LK-RESULT-MESSAGE
017500     ELSE
017600         PERFORM 300-RESERVE-ORDER-ITEMS THRU 300-EXIT
017700             VARYING WK01-ITEM-NDX FROM 1 BY 1
017800             UNTIL WK01-ITEM-NDX > LK-ITEM-COUNT
017900                OR PROCESSING-ERROR
018000         PERFORM 360-CHECK-FOR-FAILURES.
018100     CLOSE PRODMAST
018200           RESVMAST
018300           RESVITEM.
018400     GOBACK.
018500*
018600 100-INITIALIZE-RESULT.
018700*
018800     MOVE "N" TO DUPLICATE-RESV-SWITCH.
018900     MOVE "N" TO ANY-ITEM-UNAVAILABLE-SWITCH.
019000     MOVE "N" TO PROCESSING-ERROR-SWITCH.
019100     MOVE ZERO TO WK01-HELD-COUNT.
019200     MOVE SPACE TO LK-RESULT-STATUS.
019300     MOVE SPACE TO LK-RESULT-MESSAGE.
019400     MOVE ZERO TO LK-RESERVATION-ID.
019500*
019600 200-CHECK-DUPLICATE-RESV.
019700*
019800     MOVE LK-ORDER-ID TO RESVMAST-RR-NUMBER.
019900     READ RESVMAST
020000         INVALID KEY
020100             CONTINUE
020200         NOT INVALID KEY
020300             MOVE "Y" TO DUPLICATE-RESV-SWITCH.
020400*
020500 300-RESERVE-ORDER-ITEMS.
020600*
020700     PERFORM 310-READ-PRODUCT.
020800     IF NOT PRODUCT-FOUND
020900         PERFORM 330-RECORD-PRODUCT-NOT-FOUND
020950         GO TO 300-EXIT.
021000     PERFORM 320-CHECK-PRODUCT-AVAILABILITY.
021200     IF WK01-AVAILABLE-QTY < LK-ITEM-QUANTITY (WK01-ITEM-NDX)
021300         PERFORM 335-RECORD-INSUFFICIENT-STOCK
021350         GO TO 300-EXIT.
021500     PERFORM 340-HOLD-PRODUCT-QUANTITY.
021550*
021570 300-EXIT.
021580     EXIT.
021600*
021700 310-READ-PRODUCT.
021800*
021900     MOVE LK-ITEM-PRODUCT-ID (WK01-ITEM-NDX) TO PRODMAST-RR-NUMBER.
022000     MOVE "Y" TO PRODUCT-FOUND-SWITCH.
022100     READ PRODMAST
022200         INVALID KEY
022300             MOVE "N" TO PRODUCT-FOUND-SWITCH.
022400*
022500 320-CHECK-PRODUCT-AVAILABILITY.
022600*
022700     COMPUTE WK01-AVAILABLE-QTY =
022800         PM-PRODUCT-QUANTITY - PM-PRODUCT-RESERVED-QTY.
022900*
023000 330-RECORD-PRODUCT-NOT-FOUND.
023100*
023200     MOVE "Y" TO ANY-ITEM-UNAVAILABLE-SWITCH.
023300     MOVE SPACE TO ONE-LINE-MESSAGE.
023400     STRING "PRODUCT " DELIMITED BY SIZE
023500            LK-ITEM-PRODUCT-ID (WK01-ITEM-NDX) DELIMITED BY SIZE
023600            " NOT FOUND" DELIMITED BY SIZE
023700         INTO ONE-LINE-MESSAGE.
023800     MOVE ONE-LINE-MESSAGE TO
023900         UNAVAILABLE-MESSAGE-ENTRY (WK01-ITEM-NDX).
024000*
024100 335-RECORD-INSUFFICIENT-STOCK.
024200*
024300     MOVE "Y" TO ANY-ITEM-UNAVAILABLE-SWITCH.
024310     MOVE LK-ITEM-QUANTITY (WK01-ITEM-NDX) TO WK01-QTY-DISPLAY.
024320     MOVE WK01-AVAILABLE-QTY TO WK01-AVAIL-DISPLAY.
024400     MOVE SPACE TO ONE-LINE-MESSAGE.
024500     STRING "PRODUCT " DELIMITED BY SIZE
024600            PM-PRODUCT-NAME DELIMITED BY SIZE
024700            " INSUFFICIENT STOCK, REQUESTED " DELIMITED BY SIZE
024800            WK01-QTY-DISPLAY DELIMITED BY SIZE
024900            " AVAILABLE " DELIMITED BY SIZE
025000            WK01-AVAIL-DISPLAY DELIMITED BY SIZE
025100         INTO ONE-LINE-MESSAGE.
025200     MOVE ONE-LINE-MESSAGE TO
025300         UNAVAILABLE-MESSAGE-ENTRY (WK01-ITEM-NDX).
025400*
025500 340-HOLD-PRODUCT-QUANTITY.
025600*
025700     ADD LK-ITEM-QUANTITY (WK01-ITEM-NDX)
025800         TO PM-PRODUCT-RESERVED-QTY.
025900     REWRITE PRODUCT-MASTER-RECORD
026000         INVALID KEY
026100             MOVE "Y" TO PROCESSING-ERROR-SWITCH.
026200     IF NOT PROCESSING-ERROR
026300         ADD 1 TO WK01-HELD-COUNT
026400         SET HELD-NDX TO WK01-HELD-COUNT
026500         MOVE LK-ITEM-PRODUCT-ID (WK01-ITEM-NDX)
026600             TO HI-PRODUCT-ID (HELD-NDX)
026700         MOVE LK-ITEM-QUANTITY (WK01-ITEM-NDX)
026800             TO HI-QUANTITY (HELD-NDX)
026820         IF TRACE-SWITCH-ON
026840             DISPLAY "RESENGIN -- HELD PRODUCT "
026850                 LK-ITEM-PRODUCT-ID (WK01-ITEM-NDX)
026860                 " QTY " LK-ITEM-QUANTITY (WK01-ITEM-NDX)
026870                 " FOR ORDER " LK-ORDER-ID.
026900*
027000 360-CHECK-FOR-FAILURES.
027100*
027200     IF PROCESSING-ERROR
027300         PERFORM 380-ROLL-BACK-RESERVATION
027400         MOVE "E" TO LK-RESULT-STATUS
027500         MOVE "INTERNAL ERROR DURING RESERVATION PROCESSING"
027600             TO LK-RESULT-MESSAGE
027700     ELSE IF ANY-ITEM-UNAVAILABLE
027800         PERFORM 380-ROLL-BACK-RESERVATION
027900         PERFORM 390-BUILD-FAILURE-MESSAGE
028000         MOVE "F" TO LK-RESULT-STATUS
028100     ELSE
028200         PERFORM 370-COMMIT-RESERVATION.
028300*
028400 370-COMMIT-RESERVATION.
028500*
028550*    07/11/14  DBW  A FAILED WRITE BELOW USED TO RETURN "E" WITH
028560*                   EVERY HOLD TAKEN IN 340 STILL SITTING IN
028570*                   PRODMAST -- REQ 611 ADDED THE ROLLBACK CALL ON
028580*                   THIS PATH SO A REJECTED RESERVATION NEVER
028590*                   LEAVES STOCK LOCKED UP.
028600     MOVE LK-ORDER-ID TO RM-RESERVATION-ID.
028700     MOVE LK-ORDER-ID TO RM-RESERVATION-ORDER-ID.
028800     SET RM-RESV-ACTIVE TO TRUE.
028900     MOVE WK01-HELD-COUNT TO RM-RESERVATION-ITEM-COUNT.
029000     MOVE LK-ORDER-ID TO RESVMAST-RR-NUMBER.
029100     WRITE RESERVATION-MASTER-RECORD
029200         INVALID KEY
029300             MOVE "Y" TO PROCESSING-ERROR-SWITCH.
029400     PERFORM 375-WRITE-RESERVATION-ITEMS
029500         VARYING WK01-HELD-NDX FROM 1 BY 1
029600         UNTIL WK01-HELD-NDX > WK01-HELD-COUNT.
029700     IF PROCESSING-ERROR
029750         PERFORM 380-ROLL-BACK-RESERVATION
029800         MOVE "E" TO LK-RESULT-STATUS
029900         MOVE "INTERNAL ERROR WRITING RESERVATION" TO
030000             LK-RESULT-MESSAGE
031000     ELSE
031100         MOVE "S" TO LK-RESULT-STATUS
031200         MOVE LK-ORDER-ID TO LK-RESERVATION-ID.
031300*
031400 375-WRITE-RESERVATION-ITEMS.
031500*
031600     SET HELD-NDX TO WK01-HELD-NDX.
031700     MOVE LK-ORDER-ID TO RI-RESITEM-RESERVATION-ID.
031800     MOVE HI-PRODUCT-ID (HELD-NDX) TO RI-RESITEM-PRODUCT-ID.
031900     MOVE HI-QUANTITY (HELD-NDX) TO RI-RESITEM-QUANTITY.
032000     COMPUTE RESVITEM-RR-NUMBER =
032100         (LK-ORDER-ID * WK01-MAX-ORDER-ITEMS) + WK01-HELD-NDX.
032200     WRITE RESERVATION-ITEM-RECORD
032300         INVALID KEY
032400             MOVE "Y" TO PROCESSING-ERROR-SWITCH.
032500*
032600 380-ROLL-BACK-RESERVATION.
032700*
032800     PERFORM 385-ROLL-BACK-ONE-HOLD
032900         VARYING WK01-HELD-NDX FROM 1 BY 1
033000         UNTIL WK01-HELD-NDX > WK01-HELD-COUNT.
033100*
033200 385-ROLL-BACK-ONE-HOLD.
033300*
033400     SET HELD-NDX TO WK01-HELD-NDX.
033500     MOVE HI-PRODUCT-ID (HELD-NDX) TO PRODMAST-RR-NUMBER.
033600     READ PRODMAST
033700         INVALID KEY
034000             CONTINUE
034100         NOT INVALID KEY
034200             SUBTRACT HI-QUANTITY (HELD-NDX)
034300                 FROM PM-PRODUCT-RESERVED-QTY
034400             IF PM-PRODUCT-RESERVED-QTY < ZERO
034500                 MOVE ZERO TO PM-PRODUCT-RESERVED-QTY
034600             END-IF
034700             REWRITE PRODUCT-MASTER-RECORD.
034800*
034900 390-BUILD-FAILURE-MESSAGE.
035000*
035100     MOVE SPACE TO LK-RESULT-MESSAGE.
035150     MOVE 1 TO WK01-MESSAGE-POINTER.
035200     PERFORM 395-APPEND-ONE-MESSAGE
035300         VARYING WK01-ITEM-NDX FROM 1 BY 1
035400         UNTIL WK01-ITEM-NDX > LK-ITEM-COUNT.
035500*
035600 395-APPEND-ONE-MESSAGE.
035700*
035750*    04/22/13  DBW  DELIMITED BY SPACE STOPPED EACH STRING AT THE
035760*                   FIRST EMBEDDED BLANK IN THESE MULTI-WORD
035770*                   MESSAGES, SO A COMBINED FAILURE LINE OF TWO OR
035780*                   MORE ITEMS CAME OUT AS "PRODUCT; PRODUCT" --
035790*                   REWORKED TO TRIM EACH ENTRY TO ITS ACTUAL
035795*                   LENGTH AND STRING BY SIZE AT A RUNNING
035797*                   POINTER, REQ 588.
035800     IF UNAVAILABLE-MESSAGE-ENTRY (WK01-ITEM-NDX) NOT = SPACE
035900         PERFORM 396-FIND-ENTRY-LENGTH
036000         PERFORM 397-APPEND-TRIMMED-ENTRY.
036100*
036200 396-FIND-ENTRY-LENGTH.
036300*
036400     MOVE 60 TO WK01-MSG-LEN.
036500     PERFORM 398-BACK-UP-ONE-BYTE
036600         UNTIL WK01-MSG-LEN = 0
036700             OR UNAVAILABLE-MESSAGE-ENTRY (WK01-ITEM-NDX)
036800                 (WK01-MSG-LEN:1) NOT = SPACE.
036900*
037000 397-APPEND-TRIMMED-ENTRY.
037100*
037200     IF WK01-MESSAGE-POINTER > 1
037300         STRING "; " DELIMITED BY SIZE
037400             INTO LK-RESULT-MESSAGE
037500             WITH POINTER WK01-MESSAGE-POINTER
037600     END-IF.
037700     STRING UNAVAILABLE-MESSAGE-ENTRY (WK01-ITEM-NDX)
037800             (1:WK01-MSG-LEN) DELIMITED BY SIZE
037900         INTO LK-RESULT-MESSAGE
038000         WITH POINTER WK01-MESSAGE-POINTER.
038100*
038200 398-BACK-UP-ONE-BYTE.
038300*
038400     SUBTRACT 1 FROM WK01-MSG-LEN.
038500*
