000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.  RESMAINT.
000400 AUTHOR.      R S KOWALCZYK.
000500 INSTALLATION. ORDER PROCESSING CENTER, BATCH SYSTEMS GROUP.
000600 DATE-WRITTEN. 04/02/1991.
000700 DATE-COMPILED.
000800 SECURITY.    UNCLASSIFIED -- INTERNAL BATCH JOB.
000900*
001000***************************************************************
001100** RESMAINT -- RESERVATION RELEASE/CONFIRM MAINTENANCE.
001200**
001300** DOWNSTREAM STEP THAT ACTS ON EXISTING RESERVATIONS.  READS
001400** RESTRAN, ONE TRANSACTION PER RECORD -- RT-ACTION-CODE OF "R"
001500** RELEASES THE NAMED ORDER'S RESERVATION (E.G. AN ORDER
001600** CANCELLATION), "C" CONFIRMS IT (E.G. A SHIPMENT).  ONLY A
001700** RESERVATION CURRENTLY ACTIVE CAN BE RELEASED OR CONFIRMED --
001800** ANY OTHER TRANSACTION IS BOUNCED TO ERRTRAN.
001900**
002000** CHANGE LOG.
002100*    04/02/91  RSK  ORIGINAL PROGRAM FOR ORDER/INVENTORY SUITE.
002200*    06/18/91  RSK  ADDED FLOOR-AT-ZERO ON RELEASE PER REQ 142.
002300*    09/09/93  RSK  ADDED MIN(QTY, RESERVED) GUARD ON CONFIRM,
002400*                   REQ 240.
002500*    11/02/94  DBW  MISSING-PRODUCT LINES NOW SKIPPED AND
002600*                   LOGGED RATHER THAN ABENDING THE STEP, REQ
002700*                   301.
002800*    02/19/97  RSK  REVIEWED FOR RELATIVE-FILE CONVERSION FROM
002900*                   THE OLD INDEXED PROTOTYPE, REQ 355.
003000*    09/03/98  DBW  Y2K REVIEW -- PROGRAM CARRIES NO DATE FIELDS,
003100*                   NO CHANGE REQUIRED.                    Y2K
003200*    08/30/02  DBW  ADDED FILE STATUS CHECKING ON ALL I/O, REQ
003300*                   469.
003400*    05/16/05  RSK  REVIEWED, NO CHANGE.
003500*    01/09/09  DBW  REVIEWED, NO CHANGE.
003520*    07/11/14  DBW  RESTORED SPECIAL-NAMES -- UPSI-2 NOW GATES AN
003530*                   OPTIONAL TRACE DISPLAY IN 300-MAINTAIN-ONE-
003540*                   RESERVATION, SET ON VIA THE JOB'S UPSI PARM
003545*                   WHEN OPERATIONS NEEDS TO WATCH A SUSPECT RUN.
003550*                   620-RELEASE-ONE-ITEM ALSO RECAST AS A
003555*                   PERFORM ... THRU 620-EXIT RANGE THAT BAILS OUT
003560*                   ON A MISSING PRODUCT, REQ 611.
003600*
003700 ENVIRONMENT DIVISION.
003800*
004150 CONFIGURATION SECTION.
004160*
004170 SPECIAL-NAMES.
004180*
004190     UPSI-2 ON STATUS IS TRACE-SWITCH-ON
004195              OFF STATUS IS TRACE-SWITCH-OFF.
004198*
004500 INPUT-OUTPUT SECTION.
004600*
004700 FILE-CONTROL.
004800*
004900     SELECT RESTRAN   ASSIGN TO "RESTRAN"
005000                     ORGANIZATION IS LINE SEQUENTIAL.
005100     SELECT RESVMAST  ASSIGN TO "RESVMAST"
005200                     ORGANIZATION IS RELATIVE
005300                     ACCESS IS RANDOM
005400                     RELATIVE KEY IS RESVMAST-RR-NUMBER
005500                     FILE STATUS IS RESVMAST-FILE-STATUS.
005600     SELECT RESVITEM  ASSIGN TO "RESVITEM"
005700                     ORGANIZATION IS RELATIVE
005800                     ACCESS IS RANDOM
005900                     RELATIVE KEY IS RESVITEM-RR-NUMBER
006000                     FILE STATUS IS RESVITEM-FILE-STATUS.
006100     SELECT PRODMAST  ASSIGN TO "PRODMAST"
006200                     ORGANIZATION IS RELATIVE
006300                     ACCESS IS RANDOM
006400                     RELATIVE KEY IS PRODMAST-RR-NUMBER
006500                     FILE STATUS IS PRODMAST-FILE-STATUS.
006600     SELECT ERRTRAN   ASSIGN TO "ERRTRAN"
006700                     ORGANIZATION IS LINE SEQUENTIAL
006800                     FILE STATUS IS ERRTRAN-FILE-STATUS.
006900*
007000 DATA DIVISION.
007100*
007200 FILE SECTION.
007300*
007400 FD  RESTRAN.
007500*
007600 01  RESERVATION-TRANSACTION.
007700     05  RT-ACTION-CODE              PIC X(01).
007800         88  RELEASE-TRAN                    VALUE "R".
007900         88  CONFIRM-TRAN                    VALUE "C".
008000     05  RT-ORDER-ID                 PIC 9(09).
008100     05  FILLER                      PIC X(20).
008200*
008300 FD  RESVMAST.
008400*
008500     COPY RESVMAST.
008600*
008700 FD  RESVITEM.
008800*
008900     COPY RESVITEM.
009000*
009100 FD  PRODMAST.
009200*
009300     COPY PRODMAST.
009400*
009500 FD  ERRTRAN.
009600*
009700 01  ERROR-TRANSACTION.
009800     05  ET-TRANSACTION              PIC X(21).
009900     05  ET-REASON                   PIC X(60).
009950     05  FILLER                      PIC X(10).
010000*
010100 WORKING-STORAGE SECTION.
010200*
010300 01  SWITCHES.
010400     05  TRANSACTION-EOF-SWITCH      PIC X   VALUE "N".
010500         88  TRANSACTION-EOF                 VALUE "Y".
010600     05  RESERVATION-FOUND-SWITCH    PIC X   VALUE "Y".
010700         88  RESERVATION-FOUND               VALUE "Y".
010800     05  PRODUCT-FOUND-SWITCH        PIC X   VALUE "Y".
010900         88  PRODUCT-FOUND                    VALUE "Y".
011000     05  FILLER                      PIC X(08).
011100*
011200 01  KEY-FIELDS.
011300     05  RESVMAST-RR-NUMBER          PIC 9(09).
011400     05  RESVITEM-RR-NUMBER          PIC 9(09).
011500     05  PRODMAST-RR-NUMBER          PIC 9(09).
011600     05  FILLER                      PIC X(08).
011700*
011800 01  FILE-STATUS-FIELDS.
011900     05  RESVMAST-FILE-STATUS        PIC X(02).
012000         88  RESVMAST-SUCCESSFUL             VALUE "00".
012100     05  RESVITEM-FILE-STATUS        PIC X(02).
012200         88  RESVITEM-SUCCESSFUL             VALUE "00".
012300     05  PRODMAST-FILE-STATUS        PIC X(02).
012400         88  PRODMAST-SUCCESSFUL             VALUE "00".
012500     05  ERRTRAN-FILE-STATUS         PIC X(02).
012600         88  ERRTRAN-SUCCESSFUL              VALUE "00".
012700     05  FILLER                      PIC X(08).
012800*
012900 77  WK01-MAX-ORDER-ITEMS            PIC 9(02) COMP VALUE 10.
013000 77  WK01-ITEM-NDX                   PIC 9(02) COMP VALUE ZERO.
013100 77  WK01-DEDUCT-QTY                 PIC S9(9) COMP-3 VALUE ZERO.
013200*
013300 PROCEDURE DIVISION.
013400*
013500 000-MAINTAIN-RESERVATIONS.
013600*
013700     OPEN INPUT RESTRAN
013800          I-O   RESVMAST
013900                RESVITEM
014000                PRODMAST
014100          OUTPUT ERRTRAN.
014200     PERFORM 300-MAINTAIN-ONE-RESERVATION
014300         UNTIL TRANSACTION-EOF.
014400     CLOSE RESTRAN
014500           RESVMAST
014600           RESVITEM
014700           PRODMAST
014800           ERRTRAN.
014900     STOP RUN.
015000*
015100 300-MAINTAIN-ONE-RESERVATION.
015200*
015300     PERFORM 310-READ-RESERVATION-TRANSACTION.
015400     IF NOT TRANSACTION-EOF
015450         IF TRACE-SWITCH-ON
015460             DISPLAY "RESMAINT -- TRACE ACTION " RT-ACTION-CODE
015470                 " ORDER " RT-ORDER-ID
015500         PERFORM 320-READ-RESERVATION-HEADER
015600         IF NOT RESERVATION-FOUND
015700             PERFORM 385-WRITE-ERROR-TRANSACTION
015800         ELSE IF NOT RM-RESV-ACTIVE
015900             PERFORM 386-WRITE-NOT-ACTIVE-ERROR
016000         ELSE IF RELEASE-TRAN
016100             PERFORM 600-RELEASE-RESERVATION
016200         ELSE IF CONFIRM-TRAN
016300             PERFORM 700-CONFIRM-RESERVATION.
016400*
016500 310-READ-RESERVATION-TRANSACTION.
016600*
016700     READ RESTRAN
016800         AT END
016900             MOVE "Y" TO TRANSACTION-EOF-SWITCH.
017000*
017100 320-READ-RESERVATION-HEADER.
017200*
017300     MOVE RT-ORDER-ID TO RESVMAST-RR-NUMBER.
017400     MOVE "Y" TO RESERVATION-FOUND-SWITCH.
017500     READ RESVMAST
017600         INVALID KEY
017700             MOVE "N" TO RESERVATION-FOUND-SWITCH.
017800*
017900 385-WRITE-ERROR-TRANSACTION.
018000*
018100     MOVE RESERVATION-TRANSACTION TO ET-TRANSACTION.
018200     MOVE "NO RESERVATION FOUND FOR ORDER" TO ET-REASON.
018300     WRITE ERROR-TRANSACTION
018400         INVALID KEY
018500             CONTINUE.
018600     IF NOT ERRTRAN-SUCCESSFUL
018700         DISPLAY "RESMAINT -- WRITE ERROR ON ERRTRAN FOR ORDER "
018800             RT-ORDER-ID.
018900*
019000 386-WRITE-NOT-ACTIVE-ERROR.
019100*
019200     MOVE RESERVATION-TRANSACTION TO ET-TRANSACTION.
019300     MOVE "RESERVATION NOT ACTIVE, STATUS " TO ET-REASON.
019400     MOVE RM-RESERVATION-STATUS TO ET-REASON (32:9).
019500     WRITE ERROR-TRANSACTION.
019600     IF NOT ERRTRAN-SUCCESSFUL
019700         DISPLAY "RESMAINT -- WRITE ERROR ON ERRTRAN FOR ORDER "
019800             RT-ORDER-ID.
019900*
020000 600-RELEASE-RESERVATION.
020100*
020200     PERFORM 620-RELEASE-ONE-ITEM THRU 620-EXIT
020300         VARYING WK01-ITEM-NDX FROM 1 BY 1
020400         UNTIL WK01-ITEM-NDX > RM-RESERVATION-ITEM-COUNT.
020500     SET RM-RESV-RELEASED TO TRUE.
020600     REWRITE RESERVATION-MASTER-RECORD
020700         INVALID KEY
020800             DISPLAY "RESMAINT -- REWRITE ERROR ON RESVMAST FOR "
020900                 "ORDER " RT-ORDER-ID.
021000*
021100 620-RELEASE-ONE-ITEM.
021200*
021300     PERFORM 640-READ-RESERVATION-ITEM.
021400     PERFORM 650-READ-ITEM-PRODUCT.
021450     IF NOT PRODUCT-FOUND
021460         DISPLAY "RESMAINT -- PRODUCT NOT FOUND ON RELEASE, "
021470             "ORDER " RT-ORDER-ID " PRODUCT "
021480             RI-RESITEM-PRODUCT-ID
021490         GO TO 620-EXIT.
021600     SUBTRACT RI-RESITEM-QUANTITY FROM PM-PRODUCT-RESERVED-QTY
021700     IF PM-PRODUCT-RESERVED-QTY < ZERO
021800         MOVE ZERO TO PM-PRODUCT-RESERVED-QTY
021900     END-IF
022000     REWRITE PRODUCT-MASTER-RECORD.
022050*
022060 620-EXIT.
022070     EXIT.
022100*
022600 640-READ-RESERVATION-ITEM.
022700*
022800     COMPUTE RESVITEM-RR-NUMBER =
022900         (RT-ORDER-ID * WK01-MAX-ORDER-ITEMS) + WK01-ITEM-NDX.
023000     READ RESVITEM
023100         INVALID KEY
023200             DISPLAY "RESMAINT -- RESVITEM NOT FOUND FOR ORDER "
023300                 RT-ORDER-ID.
023400*
023500 650-READ-ITEM-PRODUCT.
023600*
023700     MOVE RI-RESITEM-PRODUCT-ID TO PRODMAST-RR-NUMBER.
023800     MOVE "Y" TO PRODUCT-FOUND-SWITCH.
023900     READ PRODMAST
024000         INVALID KEY
024100             MOVE "N" TO PRODUCT-FOUND-SWITCH.
024200*
024300 700-CONFIRM-RESERVATION.
024400*
024500     PERFORM 720-CONFIRM-ONE-ITEM
024600         VARYING WK01-ITEM-NDX FROM 1 BY 1
024700         UNTIL WK01-ITEM-NDX > RM-RESERVATION-ITEM-COUNT.
024800     SET RM-RESV-CONFIRMED TO TRUE.
024900     REWRITE RESERVATION-MASTER-RECORD
025000         INVALID KEY
025100             DISPLAY "RESMAINT -- REWRITE ERROR ON RESVMAST FOR "
025200                 "ORDER " RT-ORDER-ID.
025300*
025400 720-CONFIRM-ONE-ITEM.
025500*
025600     PERFORM 640-READ-RESERVATION-ITEM.
025700     PERFORM 650-READ-ITEM-PRODUCT.
025800     IF PRODUCT-FOUND
025900         IF RI-RESITEM-QUANTITY < PM-PRODUCT-RESERVED-QTY
026000             MOVE RI-RESITEM-QUANTITY TO WK01-DEDUCT-QTY
026100         ELSE
026200             MOVE PM-PRODUCT-RESERVED-QTY TO WK01-DEDUCT-QTY
026300         END-IF
026400         SUBTRACT WK01-DEDUCT-QTY FROM PM-PRODUCT-QUANTITY
026500         SUBTRACT WK01-DEDUCT-QTY FROM PM-PRODUCT-RESERVED-QTY
026600         REWRITE PRODUCT-MASTER-RECORD
026700     ELSE
026800         DISPLAY "RESMAINT -- PRODUCT NOT FOUND ON CONFIRM, "
026900             "ORDER " RT-ORDER-ID " PRODUCT "
027000             RI-RESITEM-PRODUCT-ID.
027100*
