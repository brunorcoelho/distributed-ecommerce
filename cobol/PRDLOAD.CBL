000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.  PRDLOAD.
000400 AUTHOR.      R S KOWALCZYK.
000500 INSTALLATION. ORDER PROCESSING CENTER, BATCH SYSTEMS GROUP.
000600 DATE-WRITTEN. 01/09/1991.
000700 DATE-COMPILED.
000800 SECURITY.    UNCLASSIFIED -- INTERNAL BATCH JOB.
000900*
001000***************************************************************
001100** PRDLOAD -- ONE-TIME SEED LOAD OF THE PRODUCT MASTER.
001200**
001300** IF PRODMAST HAS NO RECORDS WHEN THIS STEP RUNS, SIX STARTER
001400** PRODUCTS ARE WRITTEN, PRODUCT IDS ASSIGNED 1 THRU 6 IN THE
001500** ORDER LISTED BELOW.  PRODUCT-RESERVED-QTY STARTS AT ZERO FOR
001600** EACH.  IF PRODMAST ALREADY HAS RECORD 1, THIS STEP DOES
001700** NOTHING BUT DISPLAY A SKIP MESSAGE -- IT IS SAFE TO RUN THIS
001800** STEP ON EVERY JOB SUBMISSION.
001900**
002000** CHANGE LOG.
002100*    01/09/91  RSK  ORIGINAL PROGRAM FOR ORDER/INVENTORY SUITE.
002200*    03/22/91  RSK  ADDED "ALREADY LOADED" SKIP MESSAGE, REQ 118.
002300*    07/14/93  RSK  RENUMBERED STARTER TABLE AFTER PRODUCT
002400*                   CATALOG REVIEW, REQ 233.
002500*    11/02/94  DBW  CORRECTED STARTER PRICE ON PRODUCT 4, REQ 301.
002600*    02/19/97  RSK  REVIEWED FOR RELATIVE-FILE CONVERSION FROM
002700*                   THE OLD SEQUENTIAL LOAD DECK, REQ 355.
002800*    09/03/98  DBW  Y2K REVIEW -- PROGRAM CARRIES NO DATE FIELDS,
002900*                   NO CHANGE REQUIRED.                    Y2K
003000*    04/11/00  RSK  ADDED COMP-3 STORAGE-EFFICIENCY REVIEW NOTE,
003100*                   NO CODE CHANGE.
003200*    08/30/02  DBW  ADDED FILE STATUS CHECKING ON OPEN/WRITE,
003300*                   REQ 469.
003400*    05/16/05  RSK  REVIEWED, NO CHANGE.
003500*    01/09/09  DBW  REVIEWED, NO CHANGE.
003520*    07/11/14  DBW  RESTORED SPECIAL-NAMES -- UPSI-1 IS NOW A
003540*                   FORCE-RELOAD SWITCH OPERATIONS CAN SET IN THE
003550*                   JOB'S UPSI PARM TO RESEED THE STARTER CATALOG
003555*                   EVEN WHEN PRODMAST ISN'T EMPTY.  100-BUILD-
003558*                   STARTER-PRODUCTS ALSO RECAST AS A PERFORM ...
003560*                   THRU 100-EXIT RANGE THAT BAILS OUT ON AN OPEN
003570*                   FAILURE, REQ 611.
003600*
003700 ENVIRONMENT DIVISION.
003800*
003850 CONFIGURATION SECTION.
003860*
003870 SPECIAL-NAMES.
003880*
003890     UPSI-1 ON STATUS IS FORCE-RELOAD-ON
003895              OFF STATUS IS FORCE-RELOAD-OFF.
003898*
004500 INPUT-OUTPUT SECTION.
004600*
004700 FILE-CONTROL.
004800*
004900     SELECT PRODMAST  ASSIGN TO "PRODMAST"
005000                     ORGANIZATION IS RELATIVE
005100                     ACCESS IS RANDOM
005200                     RELATIVE KEY IS PRODMAST-RR-NUMBER
005300                     FILE STATUS IS PRODMAST-FILE-STATUS.
005400*
005500 DATA DIVISION.
005600*
005700 FILE SECTION.
005800*
005900 FD  PRODMAST.
006000*
006100     COPY PRODMAST.
006200*
006300 WORKING-STORAGE SECTION.
006400*
006500 01  SWITCHES.
006600     05  MASTER-EMPTY-SWITCH         PIC X   VALUE "Y".
006700         88  MASTER-EMPTY                    VALUE "Y".
006750     05  FILLER                      PIC X(08).
006800*
006900 01  KEY-FIELDS.
007000     05  PRODMAST-RR-NUMBER          PIC 9(09).
007010     05  PRODMAST-RR-NUMBER-X REDEFINES
007020         PRODMAST-RR-NUMBER          PIC X(09).
007050     05  FILLER                      PIC X(08).
007100*
007200 01  FILE-STATUS-FIELDS.
007300     05  PRODMAST-FILE-STATUS        PIC X(02).
007400         88  PRODMAST-SUCCESSFUL             VALUE "00".
007500         88  PRODMAST-RECORD-NOT-FOUND       VALUE "23".
007550     05  FILLER                      PIC X(08).
007600*
007700 77  STARTER-PRODUCT-COUNT           PIC 9(02) COMP    VALUE 6.
007800 77  STARTER-PRODUCT-NDX             PIC 9(02) COMP    VALUE ZERO.
007900*
008000***************************************************************
008100** THE STARTER CATALOG -- SIX PRODUCTS, LOADED IN THIS ORDER.
008200** COMP-3 IS USED FOR PRICE/QUANTITY THE SAME AS ON THE MASTER
008300** RECORD, SO NO EDITING IS NEEDED WHEN THE TABLE IS MOVED OUT.
008400***************************************************************
008500 01  STARTER-PRODUCT-TABLE.
008600     05  FILLER.
008700         10  FILLER PIC X(60)     VALUE "LAPTOP COMPUTER".
008800         10  FILLER PIC X(200)    VALUE
008900             "15 INCH BUSINESS LAPTOP, 16GB RAM, 512GB SSD".
009000         10  FILLER PIC S9(8)V99  VALUE 999.99.
009100         10  FILLER PIC S9(9)     VALUE 50.
009200     05  FILLER.
009300         10  FILLER PIC X(60)     VALUE "WIRELESS MOUSE".
009400         10  FILLER PIC X(200)    VALUE
009500             "ERGONOMIC WIRELESS MOUSE WITH USB RECEIVER".
009600         10  FILLER PIC S9(8)V99  VALUE 29.99.
009700         10  FILLER PIC S9(9)     VALUE 200.
009800     05  FILLER.
009900         10  FILLER PIC X(60)     VALUE "MECHANICAL KEYBOARD".
010000         10  FILLER PIC X(200)    VALUE
010100             "BACKLIT MECHANICAL KEYBOARD, BLUE SWITCHES".
010200         10  FILLER PIC S9(8)V99  VALUE 79.99.
010300         10  FILLER PIC S9(9)     VALUE 150.
010400     05  FILLER.
010500         10  FILLER PIC X(60)     VALUE "27 INCH MONITOR".
010600         10  FILLER PIC X(200)    VALUE
010700             "27 INCH 4K UHD MONITOR WITH HDMI AND DISPLAYPORT".
010800         10  FILLER PIC S9(8)V99  VALUE 349.99.
010900         10  FILLER PIC S9(9)     VALUE 75.
011000     05  FILLER.
011100         10  FILLER PIC X(60)     VALUE "USB-C DOCKING STATION".
011200         10  FILLER PIC X(200)    VALUE
011300             "USB-C DOCK WITH DUAL HDMI, ETHERNET AND CHARGING".
011400         10  FILLER PIC S9(8)V99  VALUE 129.99.
011500         10  FILLER PIC S9(9)     VALUE 100.
011600     05  FILLER.
011700         10  FILLER PIC X(60)     VALUE "WEBCAM 1080P".
011800         10  FILLER PIC X(200)    VALUE
011900             "1080P WEBCAM WITH BUILT-IN MICROPHONE".
012000         10  FILLER PIC S9(8)V99  VALUE 59.99.
012100         10  FILLER PIC S9(9)     VALUE 300.
012200*
012300 01  STARTER-PRODUCT-TABLE-R REDEFINES STARTER-PRODUCT-TABLE.
012400     05  SP-ENTRY OCCURS 6 TIMES INDEXED BY SP-NDX.
012500         10  SP-NAME                 PIC X(60).
012600         10  SP-DESCRIPTION          PIC X(200).
012700         10  SP-PRICE                PIC S9(8)V99.
012800         10  SP-QUANTITY             PIC S9(9).
012900*
013000 PROCEDURE DIVISION.
013100*
013200 000-BUILD-PRODUCT-MASTER.
013300*
013400     PERFORM 010-CHECK-MASTER-EMPTY.
013450     IF FORCE-RELOAD-ON
013460         MOVE "Y" TO MASTER-EMPTY-SWITCH.
013500     IF MASTER-EMPTY
013600         PERFORM 100-BUILD-STARTER-PRODUCTS THRU 100-EXIT
013700     ELSE
013800         DISPLAY "PRDLOAD -- PRODUCT MASTER ALREADY LOADED, "
013900             "SKIPPING SEED STEP".
014000     STOP RUN.
014100*
014200 010-CHECK-MASTER-EMPTY.
014300*
014400     OPEN INPUT PRODMAST.
014500     MOVE 1 TO PRODMAST-RR-NUMBER.
014600     READ PRODMAST
014700         INVALID KEY
014800             CONTINUE
014900         NOT INVALID KEY
015000             MOVE "N" TO MASTER-EMPTY-SWITCH.
015100     CLOSE PRODMAST.
015200*
015300 100-BUILD-STARTER-PRODUCTS.
015400*
015500     OPEN OUTPUT PRODMAST.
015520     IF NOT PRODMAST-SUCCESSFUL
015540         DISPLAY "PRDLOAD -- OPEN ERROR ON PRODMAST, FILE "
015550             "STATUS " PRODMAST-FILE-STATUS
015560         GO TO 100-EXIT.
015600     PERFORM 110-BUILD-ONE-STARTER-PRODUCT
015700         VARYING STARTER-PRODUCT-NDX FROM 1 BY 1
015800         UNTIL STARTER-PRODUCT-NDX > STARTER-PRODUCT-COUNT.
015900     CLOSE PRODMAST.
015950*
015970 100-EXIT.
015980     EXIT.
016000*
016100 110-BUILD-ONE-STARTER-PRODUCT.
016200*
016300     SET SP-NDX TO STARTER-PRODUCT-NDX.
016400     MOVE STARTER-PRODUCT-NDX     TO PM-PRODUCT-ID
016500                                     PRODMAST-RR-NUMBER.
016600     MOVE SP-NAME (SP-NDX)        TO PM-PRODUCT-NAME.
016700     MOVE SP-DESCRIPTION (SP-NDX) TO PM-PRODUCT-DESCRIPTION.
016800     MOVE SP-PRICE (SP-NDX)       TO PM-PRODUCT-PRICE.
016900     MOVE SP-QUANTITY (SP-NDX)    TO PM-PRODUCT-QUANTITY.
017000     MOVE ZERO                    TO PM-PRODUCT-RESERVED-QTY.
017100     WRITE PRODUCT-MASTER-RECORD
017200         INVALID KEY
017300             DISPLAY "PRDLOAD -- WRITE ERROR ON PRODMAST FOR "
017400                 "PRODUCT ID " PM-PRODUCT-ID
017500             DISPLAY "FILE STATUS CODE IS " PRODMAST-FILE-STATUS.
017600*
