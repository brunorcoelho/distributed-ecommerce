000100***************************************************************
000200** RESVITEM -- RESERVATION ITEM (LINE) RECORD LAYOUT.
000300** ONE RECORD PER RESERVED LINE.  RELATIVE FILE, RELATIVE KEY
000400** COMPUTED AS (RESITEM-RESERVATION-ID * WK01-MAX-ORDER-ITEMS)
000500** + LINE-INDEX -- SEE 340-HOLD-PRODUCT-QUANTITY IN RESENGIN --
000600** SO A RESERVATION'S LINES ARE ADDRESSABLE WITHOUT A SEPARATE
000700** INDEX FILE.
000800***  91/02  RSK  ORIGINAL LAYOUT
000900***************************************************************
001000
001100    01  RESERVATION-ITEM-RECORD.
001200        05  RI-RESITEM-RESERVATION-ID   PIC 9(09).
001300        05  RI-RESITEM-PRODUCT-ID       PIC 9(09).
001400        05  RI-RESITEM-PRODUCT-ID-X REDEFINES
001500            RI-RESITEM-PRODUCT-ID       PIC X(09).
001600        05  RI-RESITEM-QUANTITY         PIC S9(9) COMP-3.
001700        05  FILLER                      PIC X(10).
001800
