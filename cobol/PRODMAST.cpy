000100***************************************************************
000200** PRODMAST -- PRODUCT MASTER RECORD LAYOUT.
000300** ONE RECORD PER PRODUCT.  RELATIVE FILE, RELATIVE KEY IS
000400** PM-PRODUCT-ID (PRODUCT IDS ARE ASSIGNED 1, 2, 3, ... BY
000500** PRDLOAD SO THE ID DOUBLES AS THE RELATIVE RECORD NUMBER --
000600** NO ISAM SUPPORT ON THIS BUILD, SO NO INDEXED FILE HERE).
000700***  90/01  RSK  ORIGINAL LAYOUT FOR ORDER/INVENTORY BATCH SUITE
000800***  97/11  RSK  ADDED PM-PRODUCT-RESERVED-QTY FOR STOCK HOLDS
000900***************************************************************
001000
001100    01  PRODUCT-MASTER-RECORD.
001200        05  PM-PRODUCT-ID               PIC 9(09).
001300        05  PM-PRODUCT-ID-X REDEFINES
001400            PM-PRODUCT-ID               PIC X(09).
001500        05  PM-PRODUCT-NAME             PIC X(60).
001600        05  PM-PRODUCT-DESCRIPTION      PIC X(200).
001700        05  PM-PRODUCT-PRICE            PIC S9(8)V99 COMP-3.
001800        05  PM-PRODUCT-QUANTITY         PIC S9(9)    COMP-3.
001900        05  PM-PRODUCT-RESERVED-QTY     PIC S9(9)    COMP-3.
002000        05  FILLER                      PIC X(10).
002100
