000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.  ORDINTAK.
000400 AUTHOR.      R S KOWALCZYK.
000500 INSTALLATION. ORDER PROCESSING CENTER, BATCH SYSTEMS GROUP.
000600 DATE-WRITTEN. 03/11/1991.
000700 DATE-COMPILED.
000800 SECURITY.    UNCLASSIFIED -- INTERNAL BATCH JOB.
000900*
001000***************************************************************
001100** ORDINTAK -- ORDER INTAKE DRIVER.
001200**
001300** READS ONE FLATTENED ORDER RECORD PER CUSTOMER ORDER FROM
001400** ORDIN (HEADER FIELDS PLUS UP TO WK01-MAX-ORDER-ITEMS LINE
001500** ITEM SLOTS), IN ARRIVAL ORDER -- NO SORT KEY REQUIRED.  EACH
001600** ACCEPTED ORDER IS WRITTEN TO ORDMAST AS PENDING, THEN
001700** RESENGIN IS CALLED TO ATTEMPT A STOCK RESERVATION.  THE
001800** ORDER IS REWRITTEN WITH ITS FINAL STATUS (APPROVED, CANCELLD
001900** OR FAILED) BASED ON WHAT RESENGIN RETURNS.  RUNNING COUNTS
002000** BY FINAL STATUS ARE KEPT AND PRINTED AS THE ORDER-STATISTICS
002100** SUMMARY LINE AT END OF RUN -- NO SECOND PASS OVER ORDMAST IS
002200** NEEDED SINCE EACH ORDER'S STATUS IS ALREADY KNOWN WHEN IT IS
002300** COUNTED.
002400**
002500** CHANGE LOG.
002600*    03/11/91  RSK  ORIGINAL PROGRAM FOR ORDER/INVENTORY SUITE.
002700*    06/18/91  RSK  ADDED INPUT-FIELD VALIDATION PARAGRAPHS PER
002800*                   REQ 142.
002900*    09/09/93  RSK  ADDED DISPLAY OF RESENGIN FAILURE MESSAGE
003000*                   FOR OPERATOR TRACING, REQ 240.
003100*    02/19/97  RSK  REVIEWED FOR RELATIVE-FILE CONVERSION FROM
003200*                   THE OLD SEQUENTIAL OLD/NEW MASTER PROTOTYPE,
003300*                   REQ 355.
003400*    09/03/98  DBW  Y2K REVIEW -- PROGRAM CARRIES NO DATE FIELDS,
003500*                   NO CHANGE REQUIRED.                    Y2K
003600*    08/30/02  DBW  ADDED FILE STATUS CHECKING ON ALL I/O, REQ
003700*                   469.
003800*    05/16/05  RSK  REVIEWED, NO CHANGE.
003900*    01/09/09  DBW  REVIEWED, NO CHANGE.
003920*    07/11/14  DBW  RESTRUCTURED 100-PROCESS-ONE-ORDER AS A
003940*                   PERFORM ... THRU 100-EXIT RANGE WITH GO TO
003960*                   100-EXIT ON EOF AND ON A REJECTED ORDER, AND
003980*                   RESTORED C01 IS TOP-OF-FORM, NOW USED ON THE
003985*                   ORDER-STATISTICS WRITE, REQ 611.
004000*
004100 ENVIRONMENT DIVISION.
004200*
004250 CONFIGURATION SECTION.
004260*
004270 SPECIAL-NAMES.
004280*
004290     C01 IS TOP-OF-FORM.
004295*
004900 INPUT-OUTPUT SECTION.
005000*
005100 FILE-CONTROL.
005200*
005300     SELECT ORDIN     ASSIGN TO "ORDIN"
005400                     ORGANIZATION IS LINE SEQUENTIAL.
005500     SELECT ORDMAST   ASSIGN TO "ORDMAST"
005600                     ORGANIZATION IS RELATIVE
005700                     ACCESS IS RANDOM
005800                     RELATIVE KEY IS ORDMAST-RR-NUMBER
005900                     FILE STATUS IS ORDMAST-FILE-STATUS.
006000     SELECT STATSRPT  ASSIGN TO "STATSRPT"
006100                     ORGANIZATION IS LINE SEQUENTIAL.
006200*
006300 DATA DIVISION.
006400*
006500 FILE SECTION.
006600*
006700 FD  ORDIN.
006800*
006900***************************************************************
007000** ORDER-INPUT -- ONE FLATTENED RECORD PER ORDER.  OI-ITEM-
007100** COUNT TELLS HOW MANY OF THE WK01-MAX-ORDER-ITEMS SLOTS BELOW
007200** IT ARE IN USE; UNUSED SLOTS ARE BLANK/ZERO.
007300***************************************************************
007400 01  ORDER-INPUT-RECORD.
007500     05  OI-CUSTOMER-NAME            PIC X(100).
007600     05  OI-CUSTOMER-EMAIL           PIC X(100).
007700     05  OI-CUSTOMER-ADDRESS         PIC X(200).
007800     05  OI-CUSTOMER-PHONE           PIC X(20).
007900     05  OI-TOTAL-AMOUNT             PIC S9(8)V99.
008000     05  OI-ITEM-COUNT               PIC 9(02).
008100     05  OI-ITEM-TABLE OCCURS 10 TIMES
008200             INDEXED BY OI-ITEM-NDX.
008300         10  OI-LINE-PRODUCT-ID      PIC 9(09).
008400         10  OI-LINE-PRODUCT-NAME    PIC X(60).
008500         10  OI-LINE-QUANTITY        PIC S9(9).
008600         10  OI-LINE-PRICE           PIC S9(8)V99.
008700     05  FILLER                      PIC X(20).
008800*
008900 FD  ORDMAST.
009000*
009100     COPY ORDMAST.
009200*
009300 FD  STATSRPT.
009400*
009500 01  STATISTICS-PRINT-LINE           PIC X(132).
009600*
009700 WORKING-STORAGE SECTION.
009800*
009900 01  SWITCHES.
010000     05  ORDIN-EOF-SWITCH            PIC X   VALUE "N".
010100         88  ORDIN-EOF                       VALUE "Y".
010200     05  VALID-ORDER-SWITCH          PIC X   VALUE "Y".
010300         88  VALID-ORDER                     VALUE "Y".
010400     05  FILLER                      PIC X(08).
010500*
010600 01  KEY-FIELDS.
010700     05  ORDMAST-RR-NUMBER           PIC 9(09).
010800     05  ORDMAST-RR-NUMBER-X REDEFINES
010900         ORDMAST-RR-NUMBER           PIC X(09).
011000     05  FILLER                      PIC X(08).
011100*
011200 01  FILE-STATUS-FIELDS.
011300     05  ORDMAST-FILE-STATUS         PIC X(02).
011400         88  ORDMAST-SUCCESSFUL              VALUE "00".
011500     05  FILLER                      PIC X(08).
011600*
011700 77  WK01-MAX-ORDER-ITEMS            PIC 9(02) COMP VALUE 10.
011800 77  NEXT-ORDER-ID                   PIC 9(09) COMP VALUE 1.
011900 77  WK01-ITEM-NDX                   PIC 9(02) COMP VALUE ZERO.
012000 77  WK01-VALIDATION-REASON          PIC X(60) VALUE SPACE.
012100*
012200***************************************************************
012300** RUNNING ORDER-STATUS COUNTS -- PRINTED AS THE ORDER-
012400** STATISTICS SUMMARY LINE AT 900-WRITE-ORDER-STATISTICS.
012500***************************************************************
012600 01  ORDER-STATUS-COUNTS.
012700     05  PENDING-COUNT               PIC 9(09) COMP VALUE ZERO.
012800     05  APPROVED-COUNT              PIC 9(09) COMP VALUE ZERO.
012900     05  CANCELLED-COUNT             PIC 9(09) COMP VALUE ZERO.
013000     05  FAILED-COUNT                PIC 9(09) COMP VALUE ZERO.
013100     05  TOTAL-ORDER-COUNT           PIC 9(09) COMP VALUE ZERO.
013200     05  FILLER                      PIC X(10).
013300*
013400***************************************************************
013500** RESENGIN CALL PARAMETERS -- LAYOUT MUST MATCH RESENGIN'S
013600** LINKAGE SECTION EXACTLY, FIELD FOR FIELD.
013700***************************************************************
013800 01  RESENGIN-PARMS.
013900     05  RP-ORDER-ID                 PIC 9(09).
014000     05  RP-ORDER-ID-X REDEFINES
014100         RP-ORDER-ID                 PIC X(09).
014200     05  RP-ITEM-COUNT               PIC 9(02) COMP.
014300     05  RP-ITEM-TABLE OCCURS 10 TIMES
014400             INDEXED BY RP-ITEM-NDX.
014500         10  RP-ITEM-PRODUCT-ID      PIC 9(09).
014600         10  RP-ITEM-QUANTITY        PIC S9(9) COMP-3.
014700     05  RP-RESULT-STATUS            PIC X(01).
014800         88  RP-RESULT-SUCCESS               VALUE "S".
014900         88  RP-RESULT-FAILURE               VALUE "F".
015000         88  RP-RESULT-ERROR                 VALUE "E".
015100     05  RP-RESERVATION-ID           PIC 9(09).
015200     05  RP-RESULT-MESSAGE           PIC X(200).
015250     05  FILLER                      PIC X(10).
015300*
015400***************************************************************
015500** ORDER-STATISTICS SUMMARY LINE -- SEE SPEC "REPORTS" SECTION.
015600***************************************************************
015700 01  ORDER-STATISTICS-LINE.
015800     05  FILLER              PIC X(09)   VALUE "PENDING: ".
015900     05  OSL-PENDING         PIC 9(09).
016000     05  FILLER              PIC X(03)   VALUE SPACE.
016100     05  FILLER              PIC X(10)   VALUE "APPROVED: ".
016200     05  OSL-APPROVED        PIC 9(09).
016300     05  FILLER              PIC X(03)   VALUE SPACE.
016400     05  FILLER              PIC X(11)   VALUE "CANCELLED: ".
016500     05  OSL-CANCELLED       PIC 9(09).
016600     05  FILLER              PIC X(03)   VALUE SPACE.
016700     05  FILLER              PIC X(08)   VALUE "FAILED: ".
016800     05  OSL-FAILED          PIC 9(09).
016900     05  FILLER              PIC X(03)   VALUE SPACE.
017000     05  FILLER              PIC X(07)   VALUE "TOTAL: ".
017100     05  OSL-TOTAL           PIC 9(09).
017200     05  FILLER              PIC X(45)   VALUE SPACE.
017300*
017400 PROCEDURE DIVISION.
017500*
017600 000-PROCESS-ORDER-FILE.
017700*
017800     OPEN INPUT  ORDIN
017900          OUTPUT ORDMAST
018000          OUTPUT STATSRPT.
018100     PERFORM 100-PROCESS-ONE-ORDER THRU 100-EXIT
018200         UNTIL ORDIN-EOF.
018300     PERFORM 900-WRITE-ORDER-STATISTICS.
018400     CLOSE ORDIN
018500           ORDMAST
018600           STATSRPT.
018700     STOP RUN.
018800*
018900 100-PROCESS-ONE-ORDER.
019000*
019100     PERFORM 110-READ-ORDER-INPUT.
019150     IF ORDIN-EOF
019160         GO TO 100-EXIT.
019200     PERFORM 120-EDIT-ORDER-FIELDS.
019250     IF NOT VALID-ORDER
019270         PERFORM 195-WRITE-INPUT-ERROR-MESSAGE
019280         GO TO 100-EXIT.
019500     PERFORM 140-WRITE-PENDING-ORDER.
019600     PERFORM 150-BUILD-RESERVATION-REQUEST.
019700     PERFORM 160-CALL-RESERVATION-ENGINE.
019800     PERFORM 170-SET-FINAL-ORDER-STATUS.
019900     PERFORM 180-REWRITE-ORDER-RECORD.
020000     PERFORM 190-ACCUMULATE-ORDER-COUNTS.
020200*
020250 100-EXIT.
020260     EXIT.
020300*
020400 110-READ-ORDER-INPUT.
020500*
020600     READ ORDIN
020700         AT END
020800             MOVE "Y" TO ORDIN-EOF-SWITCH.
020900*
021000 120-EDIT-ORDER-FIELDS.
021100*
021200     MOVE "Y" TO VALID-ORDER-SWITCH.
021300     MOVE SPACE TO WK01-VALIDATION-REASON.
021400     IF OI-TOTAL-AMOUNT NOT > ZERO
021500         MOVE "N" TO VALID-ORDER-SWITCH
021600         MOVE "ORDER TOTAL AMOUNT NOT GREATER THAN ZERO"
021700             TO WK01-VALIDATION-REASON
021800     ELSE IF OI-CUSTOMER-NAME = SPACE
021900         MOVE "N" TO VALID-ORDER-SWITCH
022000         MOVE "CUSTOMER NAME IS BLANK" TO WK01-VALIDATION-REASON
022100     ELSE IF OI-CUSTOMER-EMAIL = SPACE
022200         MOVE "N" TO VALID-ORDER-SWITCH
022300         MOVE "CUSTOMER EMAIL IS BLANK" TO WK01-VALIDATION-REASON
022400     ELSE IF OI-CUSTOMER-ADDRESS = SPACE
022500         MOVE "N" TO VALID-ORDER-SWITCH
022600         MOVE "CUSTOMER ADDRESS IS BLANK" TO
022700             WK01-VALIDATION-REASON
022800     ELSE
022900         PERFORM 130-EDIT-ORDER-ITEM-FIELDS
023000             VARYING OI-ITEM-NDX FROM 1 BY 1
023100             UNTIL OI-ITEM-NDX > OI-ITEM-COUNT
023200                OR NOT VALID-ORDER.
023300*
023400 130-EDIT-ORDER-ITEM-FIELDS.
023500*
023600     IF OI-LINE-PRODUCT-NAME (OI-ITEM-NDX) = SPACE
023700         MOVE "N" TO VALID-ORDER-SWITCH
023800         MOVE "ORDER ITEM PRODUCT NAME IS BLANK" TO
023900             WK01-VALIDATION-REASON
024000     ELSE IF OI-LINE-QUANTITY (OI-ITEM-NDX) NOT > ZERO
024100         MOVE "N" TO VALID-ORDER-SWITCH
024200         MOVE "ORDER ITEM QUANTITY NOT GREATER THAN ZERO" TO
024300             WK01-VALIDATION-REASON.
024400*
024500 140-WRITE-PENDING-ORDER.
024600*
024700     MOVE NEXT-ORDER-ID          TO OM-ORDER-ID
024800                                    ORDMAST-RR-NUMBER.
024900     MOVE OI-CUSTOMER-NAME       TO OM-ORDER-CUSTOMER-NAME.
025000     MOVE OI-CUSTOMER-EMAIL      TO OM-ORDER-CUSTOMER-EMAIL.
025100     MOVE OI-CUSTOMER-ADDRESS    TO OM-ORDER-CUSTOMER-ADDRESS.
025200     MOVE OI-CUSTOMER-PHONE      TO OM-ORDER-CUSTOMER-PHONE.
025300     MOVE OI-TOTAL-AMOUNT        TO OM-ORDER-TOTAL-AMOUNT.
025400     MOVE OI-ITEM-COUNT          TO OM-ORDER-ITEM-COUNT.
025500     SET OM-ORDER-PENDING        TO TRUE.
025600     PERFORM 145-MOVE-ORDER-ITEMS
025700         VARYING OI-ITEM-NDX FROM 1 BY 1
025800         UNTIL OI-ITEM-NDX > OI-ITEM-COUNT.
025900     WRITE ORDER-MASTER-RECORD
026000         INVALID KEY
026100             DISPLAY "ORDINTAK -- WRITE ERROR ON ORDMAST FOR "
026200                 "ORDER ID " OM-ORDER-ID
026300             DISPLAY "FILE STATUS CODE IS " ORDMAST-FILE-STATUS.
026400     ADD 1 TO NEXT-ORDER-ID.
026500*
026600 145-MOVE-ORDER-ITEMS.
026700*
026800     SET OM-ITEM-NDX TO OI-ITEM-NDX.
026900     MOVE OM-ORDER-ID
027000         TO OI-ORDITEM-ORDER-ID (OM-ITEM-NDX).
027100     MOVE OI-LINE-PRODUCT-ID (OI-ITEM-NDX)
027200         TO OI-ORDITEM-PRODUCT-ID (OM-ITEM-NDX).
027300     MOVE OI-LINE-PRODUCT-NAME (OI-ITEM-NDX)
027400         TO OI-ORDITEM-PRODUCT-NAME (OM-ITEM-NDX).
027500     MOVE OI-LINE-QUANTITY (OI-ITEM-NDX)
027600         TO OI-ORDITEM-QUANTITY (OM-ITEM-NDX).
027700     MOVE OI-LINE-PRICE (OI-ITEM-NDX)
027800         TO OI-ORDITEM-PRICE (OM-ITEM-NDX).
027900*
028000 150-BUILD-RESERVATION-REQUEST.
028100*
028200     MOVE OM-ORDER-ID     TO RP-ORDER-ID.
028300     MOVE OM-ORDER-ITEM-COUNT TO RP-ITEM-COUNT.
028400     PERFORM 155-MOVE-RESERVATION-ITEM
028500         VARYING OI-ITEM-NDX FROM 1 BY 1
028600         UNTIL OI-ITEM-NDX > OM-ORDER-ITEM-COUNT.
028700*
028800 155-MOVE-RESERVATION-ITEM.
028900*
029000     SET RP-ITEM-NDX TO OI-ITEM-NDX.
029100     SET OM-ITEM-NDX TO OI-ITEM-NDX.
029200     MOVE OI-ORDITEM-PRODUCT-ID (OM-ITEM-NDX)
029300         TO RP-ITEM-PRODUCT-ID (RP-ITEM-NDX).
029400     MOVE OI-ORDITEM-QUANTITY (OM-ITEM-NDX)
029500         TO RP-ITEM-QUANTITY (RP-ITEM-NDX).
029600*
029700 160-CALL-RESERVATION-ENGINE.
029800*
029900     CALL "RESENGIN" USING RESENGIN-PARMS.
030000*
030100 170-SET-FINAL-ORDER-STATUS.
030200*
030300     EVALUATE TRUE
030400         WHEN RP-RESULT-SUCCESS
030500             SET OM-ORDER-APPROVED TO TRUE
030600         WHEN RP-RESULT-FAILURE
030700             SET OM-ORDER-CANCELLED TO TRUE
030800             DISPLAY "ORDINTAK -- ORDER " OM-ORDER-ID
030900                 " CANCELLED: " RP-RESULT-MESSAGE
031000         WHEN RP-RESULT-ERROR
031100             SET OM-ORDER-FAILED TO TRUE
031200             DISPLAY "ORDINTAK -- ORDER " OM-ORDER-ID
031300                 " FAILED: " RP-RESULT-MESSAGE
031400     END-EVALUATE.
031500*
031600 180-REWRITE-ORDER-RECORD.
031700*
031800     MOVE OM-ORDER-ID TO ORDMAST-RR-NUMBER.
031900     REWRITE ORDER-MASTER-RECORD
032000         INVALID KEY
032100             DISPLAY "ORDINTAK -- REWRITE ERROR ON ORDMAST FOR "
032200                 "ORDER ID " OM-ORDER-ID.
032300*
032400 190-ACCUMULATE-ORDER-COUNTS.
032500*
032600     EVALUATE TRUE
032700         WHEN OM-ORDER-PENDING
032800             ADD 1 TO PENDING-COUNT
032900         WHEN OM-ORDER-APPROVED
033000             ADD 1 TO APPROVED-COUNT
033100         WHEN OM-ORDER-CANCELLED
033200             ADD 1 TO CANCELLED-COUNT
033300         WHEN OM-ORDER-FAILED
033400             ADD 1 TO FAILED-COUNT
033500     END-EVALUATE.
033600     ADD 1 TO TOTAL-ORDER-COUNT.
033700*
033800 195-WRITE-INPUT-ERROR-MESSAGE.
033900*
034000     DISPLAY "ORDINTAK -- INPUT REJECTED, CUSTOMER "
034100         OI-CUSTOMER-NAME ": " WK01-VALIDATION-REASON.
034200*
034300 900-WRITE-ORDER-STATISTICS.
034400*
034500     MOVE PENDING-COUNT      TO OSL-PENDING.
034600     MOVE APPROVED-COUNT     TO OSL-APPROVED.
034700     MOVE CANCELLED-COUNT    TO OSL-CANCELLED.
034800     MOVE FAILED-COUNT       TO OSL-FAILED.
034900     MOVE TOTAL-ORDER-COUNT  TO OSL-TOTAL.
035000     WRITE STATISTICS-PRINT-LINE FROM ORDER-STATISTICS-LINE
035020         AFTER ADVANCING TOP-OF-FORM.
035100*
