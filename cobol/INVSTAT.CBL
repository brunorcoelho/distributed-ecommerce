000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.  INVSTAT.
000400 AUTHOR.      R S KOWALCZYK.
000500 INSTALLATION. ORDER PROCESSING CENTER, BATCH SYSTEMS GROUP.
000600 DATE-WRITTEN. 05/06/1991.
000700 DATE-COMPILED.
000800 SECURITY.    UNCLASSIFIED -- INTERNAL BATCH JOB.
000900*
001000***************************************************************
001100** INVSTAT -- INVENTORY STATISTICS REPORT.
001200**
001300** LAST STEP OF THE NIGHTLY ORDER/INVENTORY RUN.  MAKES ONE PASS
001400** OVER PRODMAST ACCUMULATING PRODUCT COUNT, ON-HAND QUANTITY
001500** AND RESERVED QUANTITY, DERIVES AVAILABLE QUANTITY AS ON-HAND
001510** MINUS RESERVED, THEN MAKES ONE PASS OVER RESVMAST COUNTING
001600** RESERVATIONS STILL ACTIVE, AND APPENDS A SINGLE SUMMARY LINE
001700** TO STATSRPT -- THE SAME PRINT FILE ORDINTAK OPENED EARLIER IN
001800** THE RUN FOR THE ORDER STATISTICS LINE.  NO CONTROL BREAKS,
001900** NO PAGE HEADINGS -- THIS IS A ONE-LINE-PER-RUN TALLY, NOT A
002000** DETAIL REPORT.
002100**
002200** CHANGE LOG.
002300*    05/06/91  RSK  ORIGINAL PROGRAM FOR ORDER/INVENTORY SUITE.
002400*    08/30/91  RSK  ADDED RESERVED-QTY ACCUMULATOR, REQ 129.
002500*    02/14/94  RSK  ADDED ACTIVE-RESERVATION COUNT FROM RESVMAST,
002600*                   REQ 205.
002700*    02/19/97  RSK  REVIEWED FOR RELATIVE-FILE CONVERSION FROM
002800*                   THE OLD SEQUENTIAL PRODUCT EXTRACT, REQ 355.
002900*    09/03/98  DBW  Y2K REVIEW -- PROGRAM CARRIES NO DATE FIELDS,
003000*                   NO CHANGE REQUIRED.                    Y2K
003100*    08/30/02  DBW  ADDED FILE STATUS CHECKING ON ALL I/O, REQ
003200*                   469.
003300*    01/09/09  DBW  REVIEWED, NO CHANGE.
003350*    03/17/11  DBW  ADDED AVAILABLE-QTY (ON HAND LESS RESERVED)
003360*                   TO THE SUMMARY LINE PER AUDIT FINDING 512 --
003370*                   REPORT WAS SHOWING RESERVED STOCK AS IF IT
003380*                   WERE STILL SELLABLE.
003390*    07/11/14  DBW  RESTORED SPECIAL-NAMES -- UPSI-0 NOW GATES AN
003392*                   OPTIONAL PER-PRODUCT TRACE DISPLAY IN
003394*                   200-ACCUMULATE-PRODUCT-TOTALS, SET ON VIA THE
003396*                   JOB'S UPSI PARM WHEN OPERATIONS NEEDS TO WATCH
003398*                   A SUSPECT RUN.  PARAGRAPH ALSO RECAST AS A
003399*                   PERFORM ... THRU 200-EXIT RANGE, REQ 611.
003400*
003500 ENVIRONMENT DIVISION.
003600*
003700 CONFIGURATION SECTION.
003800*
003900 SPECIAL-NAMES.
004000*
004100     UPSI-0 ON STATUS IS TRACE-SWITCH-ON
004200              OFF STATUS IS TRACE-SWITCH-OFF.
004250*
004300 INPUT-OUTPUT SECTION.
004400*
004500 FILE-CONTROL.
004600*
004700     SELECT PRODMAST  ASSIGN TO "PRODMAST"
004800                     ORGANIZATION IS RELATIVE
004900                     ACCESS IS SEQUENTIAL
005000                     FILE STATUS IS PRODMAST-FILE-STATUS.
005100     SELECT RESVMAST  ASSIGN TO "RESVMAST"
005200                     ORGANIZATION IS RELATIVE
005300                     ACCESS IS SEQUENTIAL
005400                     FILE STATUS IS RESVMAST-FILE-STATUS.
005500     SELECT STATSRPT  ASSIGN TO "STATSRPT"
005600                     ORGANIZATION IS LINE SEQUENTIAL
005700                     FILE STATUS IS STATSRPT-FILE-STATUS.
005800*
005900 DATA DIVISION.
006000*
006100 FILE SECTION.
006200*
006300 FD  PRODMAST.
006400*
006500     COPY PRODMAST.
006600*
006700 FD  RESVMAST.
006800*
006900     COPY RESVMAST.
007000*
007100 FD  STATSRPT.
007200*
007300 01  STATISTICS-PRINT-LINE           PIC X(132).
007400*
007500 WORKING-STORAGE SECTION.
007600*
007700 01  SWITCHES.
007800     05  PRODMAST-EOF-SWITCH         PIC X   VALUE "N".
007900         88  PRODMAST-EOF                     VALUE "Y".
008000     05  RESVMAST-EOF-SWITCH         PIC X   VALUE "N".
008100         88  RESVMAST-EOF                     VALUE "Y".
008200     05  FILLER                      PIC X(08).
008300*
008400 01  FILE-STATUS-FIELDS.
008500     05  PRODMAST-FILE-STATUS        PIC X(02).
008600         88  PRODMAST-SUCCESSFUL             VALUE "00".
008700         88  PRODMAST-AT-EOF                 VALUE "10".
008800     05  RESVMAST-FILE-STATUS        PIC X(02).
008900         88  RESVMAST-SUCCESSFUL             VALUE "00".
009000         88  RESVMAST-AT-EOF                 VALUE "10".
009100     05  STATSRPT-FILE-STATUS        PIC X(02).
009200         88  STATSRPT-SUCCESSFUL             VALUE "00".
009300     05  FILLER                      PIC X(08).
009400*
009500 01  INVENTORY-ACCUMULATORS.
009600     05  IA-PRODUCT-COUNT            PIC 9(09) COMP    VALUE ZERO.
009700     05  IA-ACTIVE-RESERVATION-COUNT PIC 9(09) COMP    VALUE ZERO.
009800     05  IA-TOTAL-ON-HAND-QTY        PIC S9(11) COMP-3 VALUE ZERO.
009900     05  IA-TOTAL-RESERVED-QTY       PIC S9(11) COMP-3 VALUE ZERO.
009910     05  IA-TOTAL-AVAILABLE-QTY      PIC S9(11) COMP-3 VALUE ZERO.
010000     05  FILLER                      PIC X(10).
010100*
010200 01  LAST-PRODUCT-ID-READ.
010210     05  LP-PRODUCT-ID               PIC 9(09).
010220     05  LP-PRODUCT-ID-X REDEFINES
010230         LP-PRODUCT-ID               PIC X(09).
010240     05  FILLER                      PIC X(08).
010250*
010260 01  INVENTORY-STATISTICS-LINE.
010300     05  FILLER                      PIC X(15)
010400         VALUE "PRODUCT COUNT: ".
010500     05  ISL-PRODUCT-COUNT           PIC ZZZZZZZZ9.
010600     05  FILLER                      PIC X(12)
010700         VALUE "  ON HAND: ".
010800     05  ISL-TOTAL-ON-HAND-QTY       PIC -ZZZZZZZZZ9.
010900     05  FILLER                      PIC X(12)
011000         VALUE "  RESERVED: ".
011100     05  ISL-TOTAL-RESERVED-QTY      PIC -ZZZZZZZZZ9.
011150     05  FILLER                      PIC X(13)
011160         VALUE "  AVAILABLE: ".
011170     05  ISL-TOTAL-AVAILABLE-QTY     PIC -ZZZZZZZZZ9.
011200     05  FILLER                      PIC X(20)
011300         VALUE "  ACTIVE RESV CNT: ".
011400     05  ISL-ACTIVE-RESERVATION-CNT  PIC ZZZZZZZZ9.
011500     05  FILLER                      PIC X(09).
011600*
011700 PROCEDURE DIVISION.
011800*
011900 000-PREPARE-INVENTORY-STATISTICS.
012000*
012100     OPEN INPUT  PRODMAST
012200                 RESVMAST
012300          EXTEND STATSRPT.
012400     PERFORM 200-ACCUMULATE-PRODUCT-TOTALS THRU 200-EXIT
012500         UNTIL PRODMAST-EOF.
012600     PERFORM 400-ACCUMULATE-RESERVATION-COUNT
012700         UNTIL RESVMAST-EOF.
012800     PERFORM 900-WRITE-INVENTORY-STATISTICS.
012900     CLOSE PRODMAST
013000           RESVMAST
013100           STATSRPT.
013200     STOP RUN.
013300*
013400 200-ACCUMULATE-PRODUCT-TOTALS.
013500*
013600     READ PRODMAST NEXT RECORD
013700         AT END
013800             MOVE "Y" TO PRODMAST-EOF-SWITCH
013850             GO TO 200-EXIT.
013900     IF NOT PRODMAST-SUCCESSFUL
014000         MOVE PM-PRODUCT-ID TO LP-PRODUCT-ID
014010         DISPLAY "INVSTAT -- READ ERROR ON PRODMAST AFTER "
014020             "PRODUCT ID " LP-PRODUCT-ID-X
014030             ", FILE STATUS " PRODMAST-FILE-STATUS
014040         GO TO 200-EXIT.
014060     ADD 1 TO IA-PRODUCT-COUNT.
014070     ADD PM-PRODUCT-QUANTITY TO IA-TOTAL-ON-HAND-QTY.
014080     ADD PM-PRODUCT-RESERVED-QTY TO IA-TOTAL-RESERVED-QTY.
014090     IF TRACE-SWITCH-ON
014100         DISPLAY "INVSTAT -- TRACE PRODUCT " PM-PRODUCT-ID
014110             " QTY " PM-PRODUCT-QUANTITY
014120             " RESERVED " PM-PRODUCT-RESERVED-QTY.
014200*
014250 200-EXIT.
014260     EXIT.
014300*
014400 400-ACCUMULATE-RESERVATION-COUNT.
014500*
014600     READ RESVMAST NEXT RECORD
014700         AT END
014800             MOVE "Y" TO RESVMAST-EOF-SWITCH.
014900     IF NOT RESVMAST-EOF
015000         IF RM-RESV-ACTIVE
015100             ADD 1 TO IA-ACTIVE-RESERVATION-COUNT.
015200*
015300 900-WRITE-INVENTORY-STATISTICS.
015400*
015500     MOVE IA-PRODUCT-COUNT            TO ISL-PRODUCT-COUNT.
015600     MOVE IA-TOTAL-ON-HAND-QTY        TO ISL-TOTAL-ON-HAND-QTY.
015700     MOVE IA-TOTAL-RESERVED-QTY       TO ISL-TOTAL-RESERVED-QTY.
015750     COMPUTE IA-TOTAL-AVAILABLE-QTY =
015760         IA-TOTAL-ON-HAND-QTY - IA-TOTAL-RESERVED-QTY.
015770     MOVE IA-TOTAL-AVAILABLE-QTY      TO ISL-TOTAL-AVAILABLE-QTY.
015800     MOVE IA-ACTIVE-RESERVATION-COUNT
015900         TO ISL-ACTIVE-RESERVATION-CNT.
016000     WRITE STATISTICS-PRINT-LINE FROM INVENTORY-STATISTICS-LINE.
016100     IF NOT STATSRPT-SUCCESSFUL
016200         DISPLAY "INVSTAT -- WRITE ERROR ON STATSRPT, FILE "
016300             "STATUS " STATSRPT-FILE-STATUS.
016400*
