000100***************************************************************
000200** RESVMAST -- RESERVATION MASTER (HEADER) RECORD LAYOUT.
000300** ONE RECORD PER RESERVATION -- AT MOST ONE ACTIVE RESERVATION
000400** PER ORDER.  RELATIVE FILE, RELATIVE KEY IS
000500** RM-RESERVATION-ORDER-ID (THE OWNING ORDER'S ID), SO A LOOKUP
000600** BY ORDER ID -- "DOES THIS ORDER ALREADY HAVE A RESERVATION"
000700** -- IS A SINGLE RANDOM READ.
000800***  91/02  RSK  ORIGINAL LAYOUT
000900***  99/01  RSK  Y2K REVIEW -- NO DATE FIELDS IN THIS RECORD
001000***************************************************************
001100
001200    01  RESERVATION-MASTER-RECORD.
001300        05  RM-RESERVATION-ID           PIC 9(09).
001400        05  RM-RESERVATION-ORDER-ID     PIC 9(09).
001500        05  RM-RESERVATION-ORDER-ID-X REDEFINES
001600            RM-RESERVATION-ORDER-ID     PIC X(09).
001700        05  RM-RESERVATION-STATUS       PIC X(09).
001800            88  RM-RESV-ACTIVE              VALUE "ACTIVE   ".
001900            88  RM-RESV-CONFIRMED            VALUE "CONFIRMED".
002000            88  RM-RESV-CANCELLED            VALUE "CANCELLED".
002100            88  RM-RESV-RELEASED             VALUE "RELEASED ".
002200        05  RM-RESERVATION-ITEM-COUNT   PIC 9(02) COMP-3.
002300        05  FILLER                      PIC X(20).
002400
